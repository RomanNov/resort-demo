000100******************************************************************
000200*    RESREC.CPY
000300*    RESORT RESERVATION SYSTEM - MASTER RECORD LAYOUT
000400*
000500*    THIS COPYBOOK IS SHARED BY RES1001 (BUILDS THE INDEXED
000600*    MASTER FROM THE SEED FILE) AND RES2001 (THE DAILY
000700*    RESERVATION TRANSACTION RUN).  IT DESCRIBES BOTH THE
000800*    RESSEED SEQUENTIAL RECORD AND THE RESMAST INDEXED RECORD -
000900*    THE TWO FILES ARE BYTE-FOR-BYTE IDENTICAL SO ONE COPYBOOK
001000*    SERVES BOTH FD'S.
001100*
001200*    RECORD LENGTH IS FIXED AT 103 BYTES TO MATCH THE FRONT
001300*    DESK EXTRACT FORMAT - DO NOT ADD FILLER TO THIS RECORD,
001400*    THE FRONT DESK FEED AND THE NIGHT-AUDIT REPORTS BOTH
001500*    DEPEND ON THE 103-BYTE WIDTH.
001600*
001700*    MAINTENANCE HISTORY
001800*    DATE       BY   DESCRIPTION
001900*    10/14/1986 WDM  ORIGINAL LAYOUT - FOUR ROOMS AT THE OLD
002000*                    LODGE DESK.
002100*    03/02/1991 RLH  ADDED RES-ROOM SO THE DESK CLERKS STOP
002200*                    PENCILLING ROOM NUMBERS ON THE FOLIO CARD.
002300*    01/19/1999 TKB  Y2K - RES-ARRIVAL/RES-DEPARTURE WIDENED
002400*                    FROM A 6-BYTE YYMMDD TO THE FULL 10-BYTE
002500*                    YYYY-MM-DD FORM SO THE CENTURY ROLLOVER
002600*                    SORTS CORRECTLY ON THE ARRIVAL KEY; MOVED
002700*                    THE ARRIVAL/DEPARTURE PARTS REDEFINES DOWN
002800*                    TO THE 05 LEVEL WHERE THEY BELONG.
002900*    02/14/2001 RLH  CONFIRMED RECORD LENGTH AGAINST THE NEW
003000*                    FRONT DESK EXTRACT PROGRAM - STILL 103
003100*                    BYTES, NO LAYOUT CHANGE REQUIRED.
003200******************************************************************
003300 01  RESERVATION-RECORD.
003400     05  RES-ID                     PIC X(10).
003500     05  RES-EMAIL                  PIC X(30).
003600     05  RES-FIRST-NAME             PIC X(20).
003700     05  RES-LAST-NAME              PIC X(20).
003800     05  RES-ARRIVAL                PIC X(10).
003900******************************************************************
004000*    RES-ARRIVAL-PARTS / RES-DEPARTURE-PARTS BREAK THE ISO
004100*    YYYY-MM-DD STRINGS INTO THEIR YEAR/MONTH/DAY SLICES SO
004200*    THE DATE ROUTINES CAN LIFT THE NUMERIC PIECES WITHOUT
004300*    UNSTRINGING THE FIELD EVERY TIME THEY TOUCH A DATE.
004400******************************************************************
004500     05  RES-ARRIVAL-PARTS REDEFINES RES-ARRIVAL.
004600         10  RES-ARR-YYYY           PIC X(04).
004700         10  FILLER                 PIC X(01).
004800         10  RES-ARR-MM             PIC X(02).
004900         10  FILLER                 PIC X(01).
005000         10  RES-ARR-DD             PIC X(02).
005100     05  RES-DEPARTURE              PIC X(10).
005200     05  RES-DEPARTURE-PARTS REDEFINES RES-DEPARTURE.
005300         10  RES-DEP-YYYY           PIC X(04).
005400         10  FILLER                 PIC X(01).
005500         10  RES-DEP-MM             PIC X(02).
005600         10  FILLER                 PIC X(01).
005700         10  RES-DEP-DD             PIC X(02).
005800     05  RES-ROOM                   PIC 9(03).
