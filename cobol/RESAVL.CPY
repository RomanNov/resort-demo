000100******************************************************************
000200*    RESAVL.CPY
000300*    RESORT RESERVATION SYSTEM - RESRPT OUTPUT LINE LAYOUTS
000400*
000500*    THE RESRPT FILE CARRIES THREE DIFFERENT LINE SHAPES
000600*    DEPENDING ON WHAT TRANSACTION PRODUCED THE LINE:
000700*    - RESULT-MESSAGE-LINE  ONE PER TRANSACTION, OK OR ERROR
000800*    - AVAILABILITY-LINE    ONE PER CALENDAR DAY, "A" REQUESTS
000900*    - RESERVATION-LIST-LINE ONE PER BOOKING, "R" REQUESTS
001000*    ALL THREE ARE DECLARED AT THE 01 LEVEL UNDER THE SAME FD SO
001100*    THEY SHARE THE SAME RECORD AREA - WHICHEVER ONE WE MOVE
001200*    FIELDS INTO AND WRITE IS THE ONE THAT PRINTS.
001300*
001400*    MAINTENANCE HISTORY
001500*    DATE       BY   DESCRIPTION
001600*    11/02/1986 WDM  ORIGINAL RESULT-MESSAGE-LINE.
001700*    09/11/1997 TKB  ADDED AVAILABILITY-LINE AND
001800*                    RESERVATION-LIST-LINE FOR THE NEW R AND A
001900*                    TRANSACTION CODES.
002000*    02/14/2001 TKB  WIDENED THE FILLER ON RESERVATION-LIST-LINE
002100*                    OUT TO 132 TO MATCH THE OTHER TWO LINE
002200*                    SHAPES AFTER A PRINT-SPOOL UPGRADE STARTED
002300*                    TRUNCATING SHORT RECORDS ON RESRPT.
002400******************************************************************
002500 01  RESULT-MESSAGE-LINE.
002600     05  RML-TRX-CODE               PIC X(01).
002700     05  FILLER                     PIC X(01)  VALUE SPACE.
002800     05  RML-RES-ID                 PIC X(10).
002900     05  FILLER                     PIC X(01)  VALUE SPACE.
003000     05  RML-MESSAGE                PIC X(105).
003100     05  FILLER                     PIC X(14)  VALUE SPACES.
003200******************************************************************
003300 01  AVAILABILITY-LINE.
003400     05  AVL-DATE                   PIC X(10).
003500     05  FILLER                     PIC X(01)  VALUE SPACE.
003600     05  AVL-FREE-ROOMS             PIC 9(03).
003700     05  FILLER                     PIC X(118) VALUE SPACES.
003800******************************************************************
003900 01  RESERVATION-LIST-LINE.
004000     05  RLL-RES-ID                 PIC X(10).
004100     05  FILLER                     PIC X(01)  VALUE SPACE.
004200     05  RLL-LAST-NAME              PIC X(20).
004300     05  FILLER                     PIC X(01)  VALUE SPACE.
004400     05  RLL-FIRST-NAME             PIC X(20).
004500     05  FILLER                     PIC X(01)  VALUE SPACE.
004600     05  RLL-EMAIL                  PIC X(30)  VALUE SPACES.
004700     05  FILLER                     PIC X(01)  VALUE SPACE.
004800     05  RLL-ARRIVAL                PIC X(10).
004900     05  FILLER                     PIC X(01)  VALUE SPACE.
005000     05  RLL-DEPARTURE              PIC X(10).
005100     05  FILLER                     PIC X(01)  VALUE SPACE.
005200     05  RLL-ROOM                   PIC 9(03).
005300     05  FILLER                     PIC X(23)  VALUE SPACES.
