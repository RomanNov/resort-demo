000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RES1001.
000300 AUTHOR.         W D MERCER.
000400 INSTALLATION.   ISLAND RESORT - GUEST SERVICES DATA PROCESSING.
000500 DATE-WRITTEN.   10/14/1986.
000600 DATE-COMPILED.  02/14/2001.
000700 SECURITY.       RESORT INTERNAL USE ONLY - GUEST PII, DO NOT
000800                 RELEASE OUTPUT OUTSIDE GUEST SERVICES.
000900******************************************************************
001000*    RES1001 - RESERVATION MASTER FILE BUILD
001100*
001200*    READS THE RESSEED SEQUENTIAL EXTRACT (THE RESERVATION
001300*    BOOK CARRIED OVER FROM THE PRIOR SEASON, OR AN EMPTY FILE
001400*    AT THE START OF A NEW SEASON) AND BUILDS THE RESMAST
001500*    INDEXED FILE THAT RES2001 MAINTAINS DAY TO DAY.  RUN THIS
001600*    JOB ONCE AT THE START OF EACH SEASON, BEFORE THE FIRST
001700*    RES2001 TRANSACTION RUN.
001800*
001900*    CHANGE LOG
002000*    DATE       BY   REQUEST    DESCRIPTION
002100*    10/14/1986 WDM  ------     ORIGINAL PROGRAM.  FOUR ROOMS,
002200*                               SEED FILE FROM THE OLD LODGE
002300*                               DESK LEDGER.
002400*    04/02/1988 WDM  TK-0114    SEED FILE NOW CARRIES A ROOM
002500*                               NUMBER COLUMN - PASS IT STRAIGHT
002600*                               THROUGH TO RESMAST.
002700*    03/02/1991 RLH  TK-0340    WIDENED GUEST NAME FIELDS AFTER
002800*                               THE DESK COMPLAINED FOUR-SEASONS
002900*                               GUEST NAMES WERE BEING CHOPPED.
003000*    11/19/1993 RLH  TK-0501    ADDED THE RECORD-COUNT SUMMARY
003100*                               DISPLAY - AUDIT ASKED FOR A WAY
003200*                               TO CONFIRM THE LOAD RAN CLEAN
003300*                               WITHOUT OPENING RESMAST.
003400*    09/11/1997 TKB  TK-0618    RESMAST NOW CARRIES THE ARRIVAL
003500*                               ALTERNATE KEY RES2001 NEEDS FOR
003600*                               THE RANGE/AVAILABILITY REPORT -
003700*                               DECLARED HERE SO THE INDEX IS
003800*                               BUILT AT LOAD TIME.
003900*    01/19/1999 TKB  TK-0702    Y2K - CONFIRMED RES-ARRIVAL AND
004000*                               RES-DEPARTURE CARRY THE FULL
004100*                               4-DIGIT YEAR END TO END; NO CODE
004200*                               CHANGE NEEDED HERE, SEED FILE
004300*                               RESUPPLIED BY THE FRONT DESK
004400*                               VENDOR IN THE NEW FORMAT.
004500*    02/14/2001 RLH  TK-0758    SEED FILE VENDOR SWITCHED OVER TO
004600*                               A NEW EXTRACT PROGRAM OVER THE
004700*                               WINTER - CONFIRMED THE LAYOUT HELD
004800*                               AND BUMPED DATE-COMPILED; NO
004900*                               FIELD CHANGES REQUIRED.
005000*
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.    IBM-4381.
005500 OBJECT-COMPUTER.    IBM-4381.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS RES-DEBUG-MODE
005900             OFF STATUS IS RES-NORMAL-MODE.
006000******************************************************************
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300******************************************************************
006400     SELECT RESSEED ASSIGN TO RESSEED
006500             FILE STATUS IS RESSEED-STATUS.
006600******************************************************************
006700     SELECT RESMAST ASSIGN TO RESMAST
006800             ORGANIZATION IS INDEXED
006900             ACCESS MODE IS SEQUENTIAL
007000             RECORD KEY IS MRC-ID
007100             ALTERNATE RECORD KEY IS MRC-ARRIVAL
007200                 WITH DUPLICATES
007300             FILE STATUS IS RESMAST-STATUS.
007400******************************************************************
007500******************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800******************************************************************
007900 FD  RESSEED
008000     LABEL RECORD STANDARD
008100     RECORD CONTAINS 103 CHARACTERS.
008200******************************************************************
008300 01  RESSEED-RECORD-AREA            PIC X(103).
008400******************************************************************
008500 FD  RESMAST
008600     LABEL RECORD STANDARD
008700     RECORD CONTAINS 103 CHARACTERS.
008800******************************************************************
008900*
009000*    MASTER-RESERVATION-RECORD CARRIES ONLY THE TWO KEY FIELDS
009100*    BY NAME - THE REST OF THE 103 BYTES RIDE ALONG AS FILLER
009200*    AND ARE SHUTTLED WHOLESALE BY WRITE/READ ... FROM/INTO THE
009300*    WORKING-STORAGE RESERVATION-RECORD (SEE RESREC COPYBOOK).
009400*    THE GUEST-INFO AND STAY-TAIL REDEFINES BELOW ARE HERE ONLY
009500*    SO A DUMP OF THIS RECORD IN THE INDEXED-FILE UTILITY READS
009600*    BACK IN FIELD NAMES INSTEAD OF RAW FILLER BYTES.
009700******************************************************************
009800 01  MASTER-RESERVATION-RECORD.
009900     05  MRC-ID                     PIC X(10).
010000     05  MRC-GUEST-INFO             PIC X(70).
010100     05  MRC-GUEST-INFO-R REDEFINES MRC-GUEST-INFO.
010200         10  MRC-EMAIL              PIC X(30).
010300         10  MRC-FIRST-NAME         PIC X(20).
010400         10  MRC-LAST-NAME          PIC X(20).
010500     05  MRC-ARRIVAL                PIC X(10).
010600     05  MRC-STAY-TAIL              PIC X(13).
010700     05  MRC-STAY-TAIL-R REDEFINES MRC-STAY-TAIL.
010800         10  MRC-DEPARTURE          PIC X(10).
010900         10  MRC-ROOM               PIC 9(03).
011000******************************************************************
011100******************************************************************
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400 01  FILE-STATUS-FIELDS.
011500     05  RESSEED-STATUS          PIC X(02)  VALUE SPACES.
011600         88  RESSEED-SUCCESSFUL                VALUE "00".
011700         88  RESSEED-AT-END                    VALUE "10".
011800     05  RESMAST-STATUS          PIC X(02)  VALUE SPACES.
011900         88  RESMAST-SUCCESSFUL                VALUE "00".
012000     05  FILLER                     PIC X(06)  VALUE SPACES.
012100******************************************************************
012200 01  SWITCHES.
012300     05  RESSEED-EOF-SWITCH         PIC X      VALUE "N".
012400         88  RESSEED-EOF                       VALUE "Y".
012500     05  FILLER                     PIC X(05)  VALUE SPACES.
012600******************************************************************
012700*
012800*    LOAD-COUNTERS - RUN SUMMARY FOR THE OPERATOR CONSOLE.
012900*    REC-COUNT-ED IS A SECOND PICTURE OVER THE SAME COUNTER
013000*    WITH A SUPPRESSED SIGN SO THE SUMMARY DISPLAY ON 900 DOES
013100*    NOT SHOW A TRAILING SIGN BYTE ON A CLEAN RUN.
013200******************************************************************
013300 01  LOAD-COUNTERS.
013400     05  REC-COUNT               PIC S9(07) COMP VALUE ZERO.
013500     05  REC-COUNT-ED REDEFINES REC-COUNT
013600                                    PIC S9(07).
013700     05  FILLER                     PIC X(06)  VALUE SPACES.
013800******************************************************************
013900 COPY RESREC.
014000******************************************************************
014100******************************************************************
014200 PROCEDURE DIVISION.
014300******************************************************************
014400*
014500*    000-BUILD-RESERVATION-FILE - MAIN LINE.  OPEN BOTH FILES,
014600*    LOAD EVERY SEED RECORD INTO THE NEW MASTER, REPORT THE
014700*    COUNT, CLOSE UP AND GO HOME.
014800******************************************************************
014900 000-BUILD-RESERVATION-FILE.
015000******************************************************************
015100     OPEN INPUT  RESSEED.
015200     IF NOT RESSEED-SUCCESSFUL
015300         DISPLAY "RES1001 - CANNOT OPEN RESSEED, STATUS "
015400             RESSEED-STATUS
015500         GO TO 999-ABEND-RUN.
015600******************************************************************
015700     OPEN OUTPUT RESMAST.
015800     IF NOT RESMAST-SUCCESSFUL
015900         DISPLAY "RES1001 - CANNOT OPEN RESMAST, STATUS "
016000             RESMAST-STATUS
016100         GO TO 999-ABEND-RUN.
016200******************************************************************
016300     PERFORM 100-BUILD-RESERVATION-RECORD
016400         UNTIL RESSEED-EOF.
016500******************************************************************
016600     CLOSE RESSEED
016700           RESMAST.
016800     PERFORM 900-DISPLAY-LOAD-SUMMARY.
016900     STOP RUN.
017000******************************************************************
017100*
017200*    100-BUILD-RESERVATION-RECORD - READS ONE SEED RECORD AND,
017300*    UNLESS AT END OF FILE, WRITES IT ON TO RESMAST.
017400******************************************************************
017500 100-BUILD-RESERVATION-RECORD.
017600******************************************************************
017700     PERFORM 110-READ-SEED-RECORD.
017800     IF NOT RESSEED-EOF
017900         PERFORM 120-WRITE-MASTER-RECORD.
018000******************************************************************
018100*
018200*    110-READ-SEED-RECORD - READS THE NEXT RESSEED RECORD INTO
018300*    THE WORKING-STORAGE RESERVATION-RECORD.  AT END SETS THE
018400*    EOF SWITCH SO 000 STOPS CALLING US.
018500******************************************************************
018600 110-READ-SEED-RECORD.
018700******************************************************************
018800     READ RESSEED INTO RESERVATION-RECORD
018900         AT END
019000             SET RESSEED-EOF TO TRUE.
019100******************************************************************
019200*
019300*    120-WRITE-MASTER-RECORD - COPIES THE WORKING-STORAGE
019400*    RESERVATION-RECORD ONTO THE RESMAST FD RECORD AND WRITES
019500*    IT.  AN INVALID KEY HERE MEANS THE SEED FILE HAS A
019600*    DUPLICATE RES-ID - THAT IS A DATA PROBLEM AT THE FRONT
019700*    DESK, NOT SOMETHING THIS JOB CAN FIX, SO WE STOP THE RUN.
019800******************************************************************
019900 120-WRITE-MASTER-RECORD.
020000******************************************************************
020100     WRITE MASTER-RESERVATION-RECORD FROM RESERVATION-RECORD
020200         INVALID KEY
020300             DISPLAY "RES1001 - DUPLICATE RES-ID ON SEED FILE "
020400                 RES-ID OF RESERVATION-RECORD
020500             GO TO 999-ABEND-RUN.
020600     ADD 1 TO REC-COUNT.
020700     IF RES-DEBUG-MODE
020800         DISPLAY "RES1001 - LOADED " RES-ID OF RESERVATION-RECORD.
020900******************************************************************
021000*
021100*    900-DISPLAY-LOAD-SUMMARY - OPERATOR CONSOLE SUMMARY LINE.
021200******************************************************************
021300 900-DISPLAY-LOAD-SUMMARY.
021400******************************************************************
021500     DISPLAY "RES1001 - RESERVATION RECORDS LOADED: "
021600         REC-COUNT-ED.
021700******************************************************************
021800*
021900*    999-ABEND-RUN - UNRECOVERABLE SETUP ERROR.  CLOSE WHATEVER
022000*    IS OPEN AND STOP THE RUN WITH A NON-ZERO FEEL FOR THE
022100*    OPERATOR - THIS SHOP DOES NOT SET A RETURN CODE FROM
022200*    COBOL, THE CONSOLE MESSAGE IS THE SIGNAL.
022300******************************************************************
022400 999-ABEND-RUN.
022500******************************************************************
022600     DISPLAY "RES1001 - RUN TERMINATED ABNORMALLY.".
022700     STOP RUN.
