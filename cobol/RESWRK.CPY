000100******************************************************************
000200*    RESWRK.CPY
000300*    RESORT RESERVATION SYSTEM - RES2001 WORKING-STORAGE SCRATCH
000400*
000500*    HOLDS THE SWITCHES, THE "TODAY" WORK AREA (USED ONLY WHEN
000600*    AN "A" TRANSACTION LEAVES THE RANGE START BLANK), THE
000700*    SERIAL-DATE CONVERSION FIELDS THE 900/910/920 PARAGRAPHS
000800*    USE FOR CALENDAR ARITHMETIC, AND THE OVERLAP-SCAN / ROOM
000900*    BITMAP FIELDS THE AVAILABILITY ENGINE BUILDS EACH TIME IT
001000*    IS CALLED.
001100*
001200*    MAINTENANCE HISTORY
001300*    DATE       BY   DESCRIPTION
001400*    09/11/1997 TKB  ORIGINAL - SWITCHES AND OVERLAP WORK AREA
001500*                    FOR THE NEW AVAILABILITY ENGINE.
001600*    01/19/1999 TKB  Y2K - ADDED TODAY-CENTURY-WINDOW AND THE
001700*                    80/00 WINDOWING RULE IN 930-GET-TODAY SO A
001800*                    TWO-DIGIT ACCEPT FROM DATE DOES NOT WRAP
001900*                    THE RESORT'S BOOKING YEAR BACK TO 1900.
002000*    03/08/1999 TKB  TK-0719 ADDED VALIDATE-WORK SO 500 CAN
002100*                    CHECK A TRANSACTION'S DATES BEFORE THEY ARE
002200*                    MOVED ONTO THE MASTER RECORD BEING BUILT;
002300*                    ADDED ID-GENERATION-WORK FOR THE NEW-
002400*                    RESERVATION SEQUENCE NUMBER 040 BUILDS AT
002500*                    STARTUP; ADDED ROOM-TABLE-RESET-AREA AND
002600*                    UPDATE-SWITCHES FOR THE AVAILABILITY
002700*                    REPORT WORK 360/361 NEEDED; DROPPED THE
002800*                    UNUSED OVL-MODE FLAG LEFT OVER FROM THE
002900*                    ORIGINAL DESIGN - THE SCAN NEVER ACTUALLY
003000*                    EXCLUDED A RECORD BY MODE, ONLY BY ID.
003100*    04/02/1999 RLH  TK-0731 ADDED CAPACITY-THRESHOLD, ID-
003200*                    SCAN-SWITCHES, SCAN-CONTROL AND
003300*                    UPDATE-OLD-VALUES WHEN 730 WAS PULLED OUT
003400*                    OF 600 AS ITS OWN REUSABLE RANGE-SCAN SO
003500*                    THE R AND A TRANSACTIONS COULD SHARE IT;
003600*                    ADDED THE IN/OUT PARTS REDEFINES ON
003700*                    DATE-WORK-AREA SO 900/910 CAN LIFT THE
003800*                    YYYY/MM/DD PIECES WITHOUT A SEPARATE
003900*                    UNSTRING EVERY TIME THEY ARE CALLED.
004000*    02/14/2001 RLH  TK-0758 BUMPED TODAY-CENTURY-WINDOW'S
004100*                    COMMENT TO SPELL OUT THE PIVOT YEAR AFTER A
004200*                    NEW HIRE MISREAD IT DURING THE WINTER
004300*                    SEASON CUTOVER; NO FIELD OR LOGIC CHANGE.
004400******************************************************************
004500 01  RESV-SWITCHES.
004600     05  TRANSACTION-EOF-SWITCH     PIC X      VALUE "N".
004700         88  TRANSACTION-EOF                   VALUE "Y".
004800     05  MASTER-FOUND-SWITCH        PIC X      VALUE "N".
004900         88  MASTER-FOUND                      VALUE "Y".
005000     05  DATES-VALID-SWITCH         PIC X      VALUE "Y".
005100         88  DATES-ARE-VALID                   VALUE "Y".
005200     05  ROOM-ASSIGNED-SWITCH       PIC X      VALUE "N".
005300         88  ROOM-WAS-ASSIGNED                 VALUE "Y".
005400     05  SHRINK-IN-PLACE-SWITCH     PIC X      VALUE "N".
005500         88  UPDATE-IS-SHRINK-IN-PLACE         VALUE "Y".
005600     05  FILLER                     PIC X(05)  VALUE SPACES.
005700******************************************************************
005800 01  UPDATE-SWITCHES.
005900     05  CAPACITY-FAIL-SWITCH    PIC X      VALUE "N".
006000         88  CAPACITY-FAILED                VALUE "Y".
006100     05  CAPACITY-THRESHOLD      PIC S9(05) COMP.
006200     05  FILLER                     PIC X(05)  VALUE SPACES.
006300******************************************************************
006400*
006500*    ID-SCAN-SWITCHES - CONTROLS THE ONE-TIME STARTUP BROWSE
006600*    040 MAKES OF RESMAST TO FIND THE HIGHEST RES-ID ON FILE.
006700******************************************************************
006800 01  ID-SCAN-SWITCHES.
006900     05  ID-SCAN-EOF-SWITCH      PIC X      VALUE "N".
007000         88  ID-SCAN-EOF                     VALUE "Y".
007100     05  FILLER                     PIC X(05)  VALUE SPACES.
007200******************************************************************
007300*
007400*    SCAN-CONTROL - PARAMETERS FOR 730-STORE-SCAN-ARRIVAL-
007500*    RANGE.  THE CALLER LOADS THE LOW/HIGH ARRIVAL BOUNDS (BOTH
007600*    EXCLUSIVE) AND SETS SCAN-PURPOSE SO 732 KNOWS WHICH
007700*    HANDLER TO DISPATCH EACH MATCHING RECORD TO.
007800******************************************************************
007900 01  SCAN-CONTROL.
008000     05  SCAN-LOW-BOUND          PIC X(10).
008100     05  SCAN-HIGH-BOUND         PIC X(10).
008200     05  SCAN-PURPOSE            PIC X(01).
008300         88  SCAN-PURPOSE-OVERLAP            VALUE "O".
008400         88  SCAN-PURPOSE-LIST               VALUE "L".
008500         88  SCAN-PURPOSE-AVAIL              VALUE "S".
008600     05  FILLER                     PIC X(05)  VALUE SPACES.
008700******************************************************************
008800*
008900*    UPDATE-OLD-VALUES - 321 SAVES THE RESERVATION'S OLD STAY
009000*    DATES AND ROOM HERE BEFORE THE NEW TRANSACTION DATA IS
009100*    MOVED ON TOP OF RESERVATION-RECORD, SO 322'S SHRINK-IN-PLACE
009200*    TEST HAS SOMETHING TO COMPARE THE NEW DATES AGAINST.
009300******************************************************************
009400 01  UPDATE-OLD-VALUES.
009500     05  OLD-ARRIVAL             PIC X(10).
009600     05  OLD-DEPARTURE           PIC X(10).
009700     05  OLD-ROOM                PIC 9(03).
009800     05  FILLER                     PIC X(07)  VALUE SPACES.
009900******************************************************************
010000 01  TODAY-WORK.
010100     05  TODAY-RAW               PIC 9(06).
010200     05  TODAY-PARTS REDEFINES TODAY-RAW.
010300         10  TODAY-YY            PIC 99.
010400         10  TODAY-MM            PIC 99.
010500         10  TODAY-DD            PIC 99.
010600     05  TODAY-CENTURY-WINDOW    PIC 9(04)  COMP.
010700     05  TODAY-DATE              PIC X(10).
010800     05  FILLER                     PIC X(04)  VALUE SPACES.
010900******************************************************************
011000*
011100*    DATE-WORK-AREA - SCRATCH FOR THE DAYS-FROM-CIVIL /
011200*    CIVIL-FROM-DAYS SERIAL DATE ROUTINES (900/910/920).  ALL
011300*    COUNTERS ARE RELATIVE TO 0000-03-01 - THE ROUTINES NEVER
011400*    NEED AN ABSOLUTE EPOCH, ONLY CONSISTENT ORDERING, SO THE
011500*    SHIFT TO A "REAL" JULIAN DAY NUMBER WAS LEFT OUT.
011600******************************************************************
011700 01  DATE-WORK-AREA.
011800     05  DTW-YEAR                PIC S9(9)  COMP.
011900     05  DTW-MONTH               PIC S9(9)  COMP.
012000     05  DTW-DAY                 PIC S9(9)  COMP.
012100     05  DTW-ADJ-YEAR            PIC S9(9)  COMP.
012200     05  DTW-ADJ-MONTH           PIC S9(9)  COMP.
012300     05  DTW-ERA                 PIC S9(9)  COMP.
012400     05  DTW-YOE                 PIC S9(9)  COMP.
012500     05  DTW-DOY                 PIC S9(9)  COMP.
012600     05  DTW-DOE                 PIC S9(9)  COMP.
012700     05  DTW-SERIAL              PIC S9(9)  COMP.
012800     05  DTW-SERIAL-2            PIC S9(9)  COMP.
012900     05  DTW-MP                  PIC S9(9)  COMP.
013000     05  DTW-OFFSET-DAYS         PIC S9(9)  COMP.
013100     05  DTW-IN-DATE             PIC X(10).
013200     05  DTW-IN-PARTS REDEFINES DTW-IN-DATE.
013300         10  DTW-IN-YYYY         PIC 9(04).
013400         10  FILLER                 PIC X(01).
013500         10  DTW-IN-MM           PIC 9(02).
013600         10  FILLER                 PIC X(01).
013700         10  DTW-IN-DD           PIC 9(02).
013800     05  DTW-OUT-DATE            PIC X(10).
013900     05  DTW-OUT-PARTS REDEFINES DTW-OUT-DATE.
014000         10  DTW-OUT-YYYY        PIC 9(04).
014100         10  FILLER                 PIC X(01).
014200         10  DTW-OUT-MM          PIC 9(02).
014300         10  FILLER                 PIC X(01).
014400         10  DTW-OUT-DD          PIC 9(02).
014500     05  FILLER                     PIC X(08)  VALUE SPACES.
014600******************************************************************
014700*
014800*    OVERLAP-WORK - PARAMETERS AND RESULTS FOR 600-BUILD-
014900*    OVERLAP-SET.  THE CALLING PARAGRAPH LOADS OVL-ARRIVAL/
015000*    DEPARTURE/EXCLUDE-ID BEFORE THE PERFORM AND READS
015100*    OVL-COUNT, OWN-FOUND AND THE ROOM TABLE AFTERWARD.
015200*    OVL-EXCLUDE-ID IS SPACES FOR A CREATE (NEVER MATCHES A
015300*    REAL RES-ID) AND THE OLD RECORD'S RES-ID FOR AN UPDATE.
015400******************************************************************
015500 01  OVERLAP-WORK.
015600     05  OVL-ARRIVAL             PIC X(10).
015700     05  OVL-DEPARTURE           PIC X(10).
015800     05  OVL-LOW-BOUND           PIC X(10).
015900     05  OVL-HIGH-BOUND          PIC X(10).
016000     05  OVL-EXCLUDE-ID          PIC X(10).
016100     05  OVL-COUNT               PIC S9(05) COMP.
016200     05  OWN-FOUND-SWITCH        PIC X      VALUE "N".
016300         88  OWN-FOUND                      VALUE "Y".
016400     05  OWN-ROOM                PIC 9(03).
016500     05  OVL-SCAN-EOF-SWITCH     PIC X      VALUE "N".
016600         88  OVL-SCAN-EOF                   VALUE "Y".
016700     05  FILLER                     PIC X(10)  VALUE SPACES.
016800******************************************************************
016900*
017000*    ROOM-TABLE - ONE BYTE PER ROOM NUMBER, "Y" WHEN THE ROOM
017100*    IS HELD BY SOME RESERVATION IN THE OVERLAP SET CURRENTLY
017200*    UNDER TEST.  ROOM-TABLE-RESET-AREA IS THE SAME STORAGE
017300*    VIEWED AS ONE BIG ALPHANUMERIC FIELD SO 362 CAN BLANK THE
017400*    WHOLE TABLE IN ONE MOVE INSTEAD OF A 999-TIME LOOP.
017500******************************************************************
017600 01  ROOM-TABLE.
017700     05  ROOM-ENTRY              PIC X VALUE "N"
017800                                     OCCURS 999 TIMES
017900                                     INDEXED BY RM-IX.
018000 01  ROOM-TABLE-RESET-AREA REDEFINES ROOM-TABLE
018100                                    PIC X(999).
018200******************************************************************
018300 01  ROOM-ASSIGN-WORK.
018400     05  CANDIDATE-ROOM          PIC S9(05) COMP.
018500     05  FREE-ROOM-COUNT         PIC S9(05) COMP.
018600     05  FILLER                     PIC X(06)  VALUE SPACES.
018700******************************************************************
018800*
018900*    AVAIL-SCAN-TABLE - HOLDS THE RESERVATIONS PICKED UP BY
019000*    THE ONE WIDE RANGE-SCAN 360 MAKES BEFORE IT WALKS THE
019100*    CALENDAR DAY BY DAY.  500 ENTRIES COVERS EVERY SEASON WE
019200*    HAVE EVER RUN AN AVAILABILITY REPORT FOR - IF A FUTURE
019300*    SEASON ADDS MORE ROOMS OR A LONGER REPORT WINDOW, RAISE
019400*    THE OCCURS AND RECOMPILE.
019500******************************************************************
019600 01  AVAIL-SCAN-TABLE.
019700     05  AVAIL-SCAN-COUNT        PIC S9(05) COMP VALUE ZERO.
019800     05  AVAIL-SCAN-ENTRY        OCCURS 500 TIMES
019900                                    INDEXED BY AS-IX.
020000         10  AS-ARRIVAL          PIC X(10).
020100         10  AS-DEPARTURE        PIC X(10).
020200         10  AS-ROOM             PIC 9(03).
020300******************************************************************
020400*
020500*    AVAIL-DAY-WORK - THE CALENDAR WALK CONTROL FIELDS AND
020600*    THE NORMALIZED RANGE 360 COMPUTES BEFORE IT SCANS.
020700******************************************************************
020800 01  AVAIL-DAY-WORK.
020900     05  AVL-NORM-START          PIC X(10).
021000     05  AVL-NORM-END            PIC X(10).
021100     05  AVL-LOOP-DAY            PIC X(10).
021200     05  AVL-LOOP-LAST-DAY       PIC X(10).
021300     05  AVL-OCCUPIED-COUNT      PIC S9(05) COMP.
021400     05  FILLER                     PIC X(10)  VALUE SPACES.
021500******************************************************************
021600*
021700*    VALIDATE-WORK - PARAMETERS FOR 500-VALIDATE-RESERVATION-
021800*    DATES.  THE CALLER MOVES THE CANDIDATE ARRIVAL/DEPARTURE
021900*    HERE BEFORE THE PERFORM SO A REJECTED UPDATE NEVER TOUCHES
022000*    THE MASTER RECORD CURRENTLY BEING BUILT.
022100******************************************************************
022200 01  VALIDATE-WORK.
022300     05  VAL-ARRIVAL             PIC X(10).
022400     05  VAL-DEPARTURE           PIC X(10).
022500     05  VAL-MESSAGE             PIC X(105) VALUE SPACES.
022600******************************************************************
022700*
022800*    ID-GENERATION-WORK - 040 BROWSES RESMAST ONCE AT STARTUP
022900*    TO FIND THE HIGHEST NUMERIC RES-ID ON FILE; 315 ADDS ONE TO
023000*    IT EVERY TIME A CREATE TRANSACTION NEEDS A NEW ID.  RELIES
023100*    ON THE SHOP CONVENTION THAT RES-ID IS ALWAYS A ZERO-PADDED
023200*    NUMBER, SO ASCENDING KEY ORDER ON RESMAST IS ALSO ASCENDING
023300*    NUMERIC ORDER.
023400******************************************************************
023500 01  ID-GENERATION-WORK.
023600     05  MAX-ID-NUM              PIC S9(10) COMP VALUE ZERO.
023800     05  NEW-ID-EDIT             PIC 9(10).
023900     05  FILLER                     PIC X(06)  VALUE SPACES.
