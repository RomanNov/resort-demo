000100******************************************************************
000200*    RESTRN.CPY
000300*    RESORT RESERVATION SYSTEM - DAILY TRANSACTION LAYOUT
000400*
000500*    ONE RECORD PER LINE OF THE RESTRAN INPUT FILE.  TRX-CODE
000600*    SAYS WHAT THE FRONT DESK WANTS DONE; THE REMAINING FIELDS
000700*    ARE POPULATED ONLY AS NEEDED FOR THAT CODE (SEE THE NOTES
000800*    BESIDE EACH FIELD BELOW).
000900*
001000*    RECORD LENGTH IS FIXED AT 101 BYTES - THIS IS THE SAME
001100*    WIDTH THE RESERVATIONS WEB FRONT END WRITES WHEN IT SPOOLS
001200*    THE NIGHTLY TRANSACTION EXTRACT, SO DO NOT PAD THIS RECORD.
001300*
001400*    MAINTENANCE HISTORY
001500*    DATE       BY   DESCRIPTION
001600*    11/02/1986 WDM  ORIGINAL LAYOUT (CREATE/CANCEL ONLY).
001700*    09/20/1997 RLH  ADDED U=UPDATE AND G=GET AFTER THE DESK
001800*                    ASKED FOR A WAY TO CORRECT A BOOKING
001900*                    WITHOUT CANCELLING AND REBOOKING IT.
002000*    10/02/1997 TKB  ADDED R=RANGE LIST AND A=AVAILABILITY FOR
002100*                    THE NEW NIGHT-AUDIT AVAILABILITY REPORT.
002200*    06/27/2000 RLH  CONFIRMED RECORD LENGTH AGAINST THE NEW
002300*                    FRONT DESK EXTRACT PROGRAM - STILL 101
002400*                    BYTES, NO LAYOUT CHANGE REQUIRED.
002500******************************************************************
002600 01  TRANSACTION-RECORD.
002700     05  TRX-CODE                   PIC X(01).
002800         88  TRX-IS-CREATE              VALUE "C".
002900         88  TRX-IS-UPDATE              VALUE "U".
003000         88  TRX-IS-DELETE              VALUE "D".
003100         88  TRX-IS-GET                 VALUE "G".
003200         88  TRX-IS-LIST-RANGE          VALUE "R".
003300         88  TRX-IS-AVAILABILITY        VALUE "A".
003400*        TRX-ID - TARGET ID FOR U, D, G; UNUSED FOR C, R, A.
003500     05  TRX-ID                     PIC X(10).
003600*        TRX-EMAIL / TRX-FIRST-NAME / TRX-LAST-NAME - C AND U ONLY.
003700     05  TRX-EMAIL                  PIC X(30).
003800     05  TRX-FIRST-NAME             PIC X(20).
003900     05  TRX-LAST-NAME              PIC X(20).
004000*        TRX-ARRIVAL/TRX-DEPARTURE - STAY DATES FOR C, U;
004100*        RANGE START/END FOR R, A.
004200     05  TRX-ARRIVAL                PIC X(10).
004300     05  TRX-DEPARTURE              PIC X(10).
