000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RES2001.
000300 AUTHOR.         W D MERCER.
000400 INSTALLATION.   ISLAND RESORT - GUEST SERVICES DATA PROCESSING.
000500 DATE-WRITTEN.   11/02/1986.
000600 DATE-COMPILED.  06/27/2000.
000700 SECURITY.       RESORT INTERNAL USE ONLY - GUEST PII, DO NOT
000800                 RELEASE OUTPUT OUTSIDE GUEST SERVICES.
000900******************************************************************
001000*    RES2001 - RESERVATION TRANSACTION PROCESSOR
001100*
001200*    READS ONE LINE OF RESTRAN PER TRANSACTION - CREATE, UPDATE,
001300*    CANCEL, LOOK UP, LIST A DATE RANGE, OR RUN THE NIGHT-AUDIT
001400*    AVAILABILITY REPORT - AGAINST THE RESMAST INDEXED FILE RES1001
001500*    BUILDS AT THE START OF THE SEASON.  EVERY TRANSACTION PRODUCES
001600*    ONE RESULT LINE ON RESRPT; R AND A TRANSACTIONS ALSO PRODUCE
001700*    THEIR OWN DETAIL LINES ON THE SAME FILE.
001800*
001900*    CHANGE LOG
002000*    DATE       BY   REQUEST    DESCRIPTION
002100*    11/02/1986 WDM  ------     ORIGINAL PROGRAM.  CREATE/CANCEL
002200*                               ONLY, FOUR ROOMS, NO AVAILABILITY
002300*                               REPORT YET - THAT WAS STILL A PAPER
002400*                               DESK LEDGER BACK THEN.
002500*    09/11/1997 TKB  TK-0618    TOOK OVER MAINTENANCE FROM WDM;
002600*                               NO BEHAVIOR CHANGE, JUST GETTING
002700*                               FAMILIAR WITH THE PROGRAM AHEAD
002800*                               OF THE AVAILABILITY ENGINE WORK
002900*                               BELOW.
003000*    09/20/1997 RLH  TK-0624    ADDED U=UPDATE AND G=GET AFTER THE
003100*                               DESK ASKED FOR A WAY TO CORRECT A
003200*                               BOOKING WITHOUT CANCELLING AND
003300*                               REBOOKING IT.
003400*    10/02/1997 TKB  TK-0640    ADDED R=LIST RANGE AND A=AVAILABILITY
003500*                               REPORT; BUILT THE OVERLAP ENGINE AND
003600*                               THE SERIAL-DATE ROUTINES THAT THE
003700*                               MAXIMUM-STAY CHECK AND THE AVAILA-
003800*                               BILITY REPORT BOTH NEED - 900
003900*                               THRU 910 RUN AS ONE PERFORM ...
004000*                               THRU RANGE OUT OF 920 SINCE
004100*                               NEITHER HALF IS EVER CALLED
004200*                               ALONE.
004300*    11/14/1997 TKB  TK-0651    FIXED A ROOM-ASSIGNMENT BUG - ROOMS
004400*                               WERE BEING OFFERED OUT OF ORDER ON A
004500*                               BUSY NIGHT, CONFUSING THE DESK WHEN
004600*                               TWO GUESTS WERE GIVEN THE SAME ROOM
004700*                               NUMBER ON TWO DIFFERENT PRINTOUTS.
004800*                               ROOM TABLE IS NOW SCANNED STRICTLY
004900*                               IN ASCENDING ORDER.
005000*    02/06/1998 RLH  TK-0688    ADDED THE SHRINK-IN-PLACE CHECK ON
005100*                               UPDATE - A GUEST CUTTING A STAY
005200*                               SHORT WAS LOSING THEIR ROOM TO THE
005300*                               NEXT GUEST IN LINE EVEN THOUGH THE
005400*                               NEW DATES WERE STILL INSIDE THE OLD
005500*                               BOOKING.
005600*    01/19/1999 TKB  TK-0702    Y2K - RESMAST DATES WIDENED TO THE
005700*                               FULL 10-BYTE YYYY-MM-DD FORM; ADDED
005800*                               THE 80/00 CENTURY WINDOW TO THE
005900*                               ACCEPT-FROM-DATE USED BY THE
006000*                               AVAILABILITY REPORT'S DEFAULT RANGE
006100*                               START SO THE REPORT DOES NOT WRAP TO
006200*                               1900 ON NEW YEAR'S EVE.
006300*    06/27/2000 RLH  TK-0740    AUDIT ASKED WHY A CANCELLED-THEN-
006400*                               REBOOKED GUEST SHOWED UP TWICE ON
006500*                               THE A REPORT FOR ONE DAY - TRACED
006600*                               TO 730 NOT RE-INITIALIZING THE
006700*                               SCAN-PURPOSE SWITCH BETWEEN CALLS;
006800*                               600 AND 360 NOW SET IT EXPLICITLY.
006900******************************************************************
007000 *
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.    IBM-4381.
007400 OBJECT-COMPUTER.    IBM-4381.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     UPSI-0 ON STATUS IS RES-DEBUG-MODE
007800             OFF STATUS IS RES-NORMAL-MODE.
007900 *
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200 *
008300     SELECT RESTRAN ASSIGN TO RESTRAN
008400             FILE STATUS IS RESTRAN-STATUS.
008500 *
008600     SELECT RESMAST ASSIGN TO RESMAST
008700             ORGANIZATION IS INDEXED
008800             ACCESS MODE IS DYNAMIC
008900             RECORD KEY IS MRC-ID
009000             ALTERNATE RECORD KEY IS MRC-ARRIVAL
009100                 WITH DUPLICATES
009200             FILE STATUS IS RESMAST-STATUS.
009300 *
009400     SELECT RESRPT ASSIGN TO RESRPT
009500             FILE STATUS IS RESRPT-STATUS.
009600 *
009700******************************************************************
009800 DATA DIVISION.
009900 FILE SECTION.
010000 *
010100 FD  RESTRAN
010200     LABEL RECORD STANDARD
010300     RECORD CONTAINS 101 CHARACTERS.
010400 *
010500 01  TRANSACTION-RECORD-AREA         PIC X(101).
010600 *
010700 FD  RESMAST
010800     LABEL RECORD STANDARD
010900     RECORD CONTAINS 103 CHARACTERS.
011000 *
011100******************************************************************
011200*    MASTER-RESERVATION-RECORD CARRIES ONLY THE KEY FIELDS BY NAME -
011300*    THE REST OF THE 103 BYTES RIDE ALONG AS FILLER AND ARE
011400*    SHUTTLED WHOLESALE BY WRITE/READ ... FROM/INTO THE WORKING-
011500*    STORAGE RESERVATION-RECORD (SEE RESREC COPYBOOK).  MRC-ID-
011600*    NUMERIC IS A NUMERIC VIEW OF THE KEY 040 USES TO FIND THE
011700*    HIGHEST RESERVATION NUMBER ON FILE AT STARTUP.
011800******************************************************************
011900 01  MASTER-RESERVATION-RECORD.
012000     05  MRC-ID                     PIC X(10).
012100     05  MRC-ID-NUMERIC REDEFINES MRC-ID
012200                                    PIC 9(10).
012300     05  MRC-GUEST-INFO             PIC X(70).
012400     05  MRC-GUEST-INFO-R REDEFINES MRC-GUEST-INFO.
012500         10  MRC-EMAIL              PIC X(30).
012600         10  MRC-FIRST-NAME         PIC X(20).
012700         10  MRC-LAST-NAME          PIC X(20).
012800     05  MRC-ARRIVAL                PIC X(10).
012900     05  MRC-STAY-TAIL              PIC X(13).
013000     05  MRC-STAY-TAIL-R REDEFINES MRC-STAY-TAIL.
013100         10  MRC-DEPARTURE          PIC X(10).
013200         10  MRC-ROOM               PIC 9(03).
013300 *
013400 FD  RESRPT
013500     LABEL RECORD STANDARD
013600     RECORD CONTAINS 132 CHARACTERS.
013700 *
013800 COPY RESAVL.
013900 *
014000******************************************************************
014100 WORKING-STORAGE SECTION.
014200 *
014300 01  FILE-STATUS-FIELDS.
014400     05  RESTRAN-STATUS          PIC X(02)  VALUE SPACES.
014500         88  RESTRAN-SUCCESSFUL                VALUE "00".
014600         88  RESTRAN-AT-END                    VALUE "10".
014700     05  RESMAST-STATUS          PIC X(02)  VALUE SPACES.
014800         88  RESMAST-SUCCESSFUL                VALUE "00".
014900     05  RESRPT-STATUS           PIC X(02)  VALUE SPACES.
015000         88  RESRPT-SUCCESSFUL                 VALUE "00".
015100     05  FILLER                     PIC X(04)  VALUE SPACES.
015200 *
015300 01  AVAIL-NORM-SWITCHES.
015400     05  S-ABSENT-SWITCH         PIC X      VALUE "N".
015500         88  S-ABSENT                       VALUE "Y".
015600     05  E-ABSENT-SWITCH         PIC X      VALUE "N".
015700         88  E-ABSENT                       VALUE "Y".
015800     05  FILLER                     PIC X(06)  VALUE SPACES.
015900 *
016000******************************************************************
016100*    TOTAL-ROOMS IS THE RESORT'S ROOM COUNT - A SHOP-ADJUSTABLE
016200*    CONSTANT, NOT A RUN-TIME COUNTER.  RAISE IT AND RECOMPILE WHEN
016300*    THE ANNEX OPENS; UNTIL THEN THE RESORT RUNS TWO ROOMS.
016400******************************************************************
016500 77  TOTAL-ROOMS                 PIC 9(03)  VALUE 002.
016600 *
016700 01  RESULT-WORK.
016800     05  RESULT-ID               PIC X(10)  VALUE SPACES.
016900     05  RESULT-MESSAGE          PIC X(105) VALUE SPACES.
017000     05  FILLER                     PIC X(17)  VALUE SPACES.
017100 *
017200******************************************************************
017300*    NEW-RECORD-SAVE - 315 AND 321 BUILD THE NEW OR UPDATED
017400*    RESERVATION INTO RESERVATION-RECORD BEFORE THEY EVER CALL
017500*    600-BUILD-OVERLAP-SET, BUT 600'S OWN RANGE SCAN (THROUGH
017600*    730/731) READS EACH CANDIDATE RECORD INTO THAT SAME
017700*    RESERVATION-RECORD AREA.  THE RECORD BEING BUILT IS PARKED
017800*    HERE FOR THE DURATION OF THE SCAN AND PUT BACK AFTERWARD SO
017900*    THE LAST RECORD THE SCAN HAPPENED TO TOUCH DOES NOT OVERWRITE
018000*    THE CALLER'S OWN WORK.
018100******************************************************************
018200 01  NEW-RECORD-SAVE             PIC X(103).
018300 *
018400 COPY RESREC.
018500 *
018600 COPY RESTRN.
018700 *
018800 COPY RESWRK.
018900 *
019000******************************************************************
019100 PROCEDURE DIVISION.
019200 *
019300******************************************************************
019400*    000-PROCESS-TRANSACTIONS - MAIN LINE.  OPEN THE TRANSACTION,
019500*    MASTER AND REPORT FILES, ESTABLISH THE NEXT RESERVATION ID,
019600*    THEN PROCESS TRANSACTIONS UNTIL RESTRAN IS EXHAUSTED.
019700******************************************************************
019800 000-PROCESS-TRANSACTIONS.
019900 *
020000     OPEN INPUT  RESTRAN.
020100     IF NOT RESTRAN-SUCCESSFUL
020200         DISPLAY "RES2001 - CANNOT OPEN RESTRAN, STATUS "
020300             RESTRAN-STATUS
020400         GO TO 999-ABEND-RUN.
020500 *
020600     OPEN I-O RESMAST.
020700     IF NOT RESMAST-SUCCESSFUL
020800         DISPLAY "RES2001 - CANNOT OPEN RESMAST, STATUS "
020900             RESMAST-STATUS
021000         GO TO 999-ABEND-RUN.
021100 *
021200     OPEN OUTPUT RESRPT.
021300     IF NOT RESRPT-SUCCESSFUL
021400         DISPLAY "RES2001 - CANNOT OPEN RESRPT, STATUS "
021500             RESRPT-STATUS
021600         GO TO 999-ABEND-RUN.
021700 *
021800     PERFORM 040-DETERMINE-NEXT-RES-ID.
021900     PERFORM 100-PROCESS-ONE-TRANSACTION
022000         UNTIL TRANSACTION-EOF.
022100 *
022200     CLOSE RESTRAN
022300           RESMAST
022400           RESRPT.
022500     STOP RUN.
022600 *
022700******************************************************************
022800*    040-DETERMINE-NEXT-RES-ID - BROWSES RESMAST IN ASCENDING KEY
022900*    ORDER TO FIND THE HIGHEST RES-ID ON FILE, SO 315 CAN HAND OUT
023000*    THE NEXT NUMBER TO EACH CREATE TRANSACTION WITHOUT COLLIDING
023100*    WITH A RESERVATION RES1001 ALREADY LOADED.  RELIES ON RES-ID
023200*    BEING A ZERO-PADDED NUMBER SO KEY ORDER IS ALSO NUMERIC ORDER.
023300******************************************************************
023400 040-DETERMINE-NEXT-RES-ID.
023500 *
023600     MOVE ZERO TO MAX-ID-NUM.
023700     MOVE "N" TO ID-SCAN-EOF-SWITCH.
023800     MOVE LOW-VALUES TO MRC-ID.
023900     START RESMAST KEY IS NOT LESS THAN MRC-ID
024000         INVALID KEY
024100             SET ID-SCAN-EOF TO TRUE.
024200     PERFORM 041-BROWSE-MASTER-FOR-MAX-ID
024300         UNTIL ID-SCAN-EOF.
024400 *
024500******************************************************************
024600*    041-BROWSE-MASTER-FOR-MAX-ID - ONE STEP OF THE 040 BROWSE.
024700*    EACH RECORD READ IS HIGHER THAN THE LAST, SO THE FINAL VALUE
024800*    LEFT IN MAX-ID-NUM WHEN THE BROWSE HITS END OF FILE IS THE
024900*    HIGHEST RESERVATION NUMBER CURRENTLY ON RESMAST.
025000******************************************************************
025100 041-BROWSE-MASTER-FOR-MAX-ID.
025200 *
025300     READ RESMAST NEXT RECORD
025400         AT END
025500             SET ID-SCAN-EOF TO TRUE
025600         NOT AT END
025700             MOVE MRC-ID-NUMERIC TO MAX-ID-NUM.
025800 *
025900******************************************************************
026000*    100-PROCESS-ONE-TRANSACTION - READS ONE TRANSACTION AND, UNLESS
026100*    AT END OF FILE, ROUTES IT TO THE RIGHT PROCESSING PARAGRAPH.
026200******************************************************************
026300 100-PROCESS-ONE-TRANSACTION.
026400 *
026500     PERFORM 110-READ-TRANSACTION.
026600     IF NOT TRANSACTION-EOF
026700         PERFORM 300-PROCESS-TRANSACTION.
026800 *
026900******************************************************************
027000*    110-READ-TRANSACTION - READS THE NEXT RESTRAN RECORD INTO THE
027100*    WORKING-STORAGE TRANSACTION-RECORD.  AT END SETS THE EOF
027200*    SWITCH SO 000 STOPS CALLING US.
027300******************************************************************
027400 110-READ-TRANSACTION.
027500 *
027600     READ RESTRAN INTO TRANSACTION-RECORD
027700         AT END
027800             SET TRANSACTION-EOF TO TRUE.
027900 *
028000******************************************************************
028100*    300-PROCESS-TRANSACTION - DISPATCHES ON TRX-CODE.  AN UNKNOWN
028200*    CODE FALLS THROUGH TO 380 SO A BAD TRANSACTION STILL GETS A
028300*    RESULT LINE INSTEAD OF SILENTLY VANISHING.
028400******************************************************************
028500 300-PROCESS-TRANSACTION.
028600 *
028700     IF RES-DEBUG-MODE
028800         DISPLAY "RES2001 - TRX " TRX-CODE " ID " TRX-ID.
028900     IF TRX-IS-CREATE
029000         PERFORM 310-PROCESS-CREATE
029100     ELSE IF TRX-IS-UPDATE
029200         PERFORM 320-PROCESS-UPDATE
029300     ELSE IF TRX-IS-DELETE
029400         PERFORM 330-PROCESS-DELETE
029500     ELSE IF TRX-IS-GET
029600         PERFORM 340-PROCESS-GET
029700     ELSE IF TRX-IS-LIST-RANGE
029800         PERFORM 350-PROCESS-LIST-RANGE
029900     ELSE IF TRX-IS-AVAILABILITY
030000         PERFORM 360-PROCESS-AVAILABILITY
030100     ELSE
030200         PERFORM 380-PROCESS-UNKNOWN-CODE.
030300 *
030400******************************************************************
030500*    310-PROCESS-CREATE - VALIDATES THE REQUESTED DATES, THEN, IF
030600*    THEY PASS, HANDS OFF TO 315 TO FIND A ROOM AND SAVE THE NEW
030700*    RESERVATION.  A DATE FAILURE IS REPORTED DIRECTLY HERE.
030800******************************************************************
030900 310-PROCESS-CREATE.
031000 *
031100     MOVE TRX-ARRIVAL   TO VAL-ARRIVAL.
031200     MOVE TRX-DEPARTURE TO VAL-DEPARTURE.
031300     PERFORM 500-VALIDATE-RESERVATION-DATES.
031400     IF DATES-ARE-VALID
031500         PERFORM 315-BUILD-NEW-RESERVATION
031600     ELSE
031700         MOVE SPACES TO RESULT-ID
031800         MOVE VAL-MESSAGE TO RESULT-MESSAGE
031900         PERFORM 390-WRITE-RESULT-LINE.
032000 *
032100******************************************************************
032200*    315-BUILD-NEW-RESERVATION - RUNS THE AVAILABILITY ENGINE IN
032300*    CREATE MODE (NO EXCLUDED RESERVATION ID), ASSIGNS THE LOWEST
032400*    NUMBERED FREE ROOM, HANDS OUT THE NEXT RESERVATION NUMBER, AND
032500*    SAVES THE NEW RECORD.  SEE RULE O-2 FOR THE CAPACITY MESSAGE
032600*    AND RULE U-3 FOR THE RE-VERIFICATION FAILURE MESSAGE.
032700******************************************************************
032800 315-BUILD-NEW-RESERVATION.
032900 *
033000     MOVE TRX-EMAIL      TO RES-EMAIL.
033100     MOVE TRX-FIRST-NAME TO RES-FIRST-NAME.
033200     MOVE TRX-LAST-NAME  TO RES-LAST-NAME.
033300     MOVE TRX-ARRIVAL    TO RES-ARRIVAL.
033400     MOVE TRX-DEPARTURE  TO RES-DEPARTURE.
033500     MOVE SPACES         TO OVL-EXCLUDE-ID.
033600     MOVE RES-ARRIVAL    TO OVL-ARRIVAL.
033700     MOVE RES-DEPARTURE  TO OVL-DEPARTURE.
033800     MOVE RESERVATION-RECORD TO NEW-RECORD-SAVE.
033900     PERFORM 600-BUILD-OVERLAP-SET.
034000     MOVE NEW-RECORD-SAVE TO RESERVATION-RECORD.
034100     IF OVL-COUNT = TOTAL-ROOMS
034200         MOVE SPACES TO RESULT-ID
034300         STRING "Unfortunately no rooms are available at the "
034400             DELIMITED BY SIZE
034500             "moment to make a reservation for the selected "
034600             DELIMITED BY SIZE
034700             "dates." DELIMITED BY SIZE
034800             INTO RESULT-MESSAGE
034900         PERFORM 390-WRITE-RESULT-LINE
035000     ELSE
035100         PERFORM 610-ASSIGN-AVAILABLE-ROOM
035200         IF ROOM-WAS-ASSIGNED
035300             MOVE CANDIDATE-ROOM TO RES-ROOM
035400             ADD 1 TO MAX-ID-NUM
035500             MOVE MAX-ID-NUM TO NEW-ID-EDIT
035600             MOVE NEW-ID-EDIT TO RES-ID
035700             PERFORM 700-STORE-WRITE-OR-REWRITE
035800             MOVE RES-ID TO RESULT-ID
035900             MOVE "OK - RESERVATION CREATED." TO RESULT-MESSAGE
036000             PERFORM 390-WRITE-RESULT-LINE
036100         ELSE
036200             MOVE SPACES TO RESULT-ID
036300             STRING "Unfortunately we were not able to create "
036400                 DELIMITED BY SIZE
036500                 "the reservation" DELIMITED BY SIZE
036600                 INTO RESULT-MESSAGE
036700             PERFORM 390-WRITE-RESULT-LINE.
036800 *
036900******************************************************************
037000*    320-PROCESS-UPDATE - VALIDATES THE REQUESTED DATES, LOOKS THE
037100*    RESERVATION UP BY TRX-ID, AND, IF FOUND, HANDS OFF TO 321 TO
037200*    APPLY THE CHANGE.  SEE RULE E-1 FOR THE NOT-FOUND MESSAGE.
037300******************************************************************
037400 320-PROCESS-UPDATE.
037500 *
037600     MOVE TRX-ARRIVAL   TO VAL-ARRIVAL.
037700     MOVE TRX-DEPARTURE TO VAL-DEPARTURE.
037800     PERFORM 500-VALIDATE-RESERVATION-DATES.
037900     IF DATES-ARE-VALID
038000         MOVE TRX-ID TO MRC-ID
038100         PERFORM 710-STORE-FIND-BY-ID
038200         IF MASTER-FOUND
038300             PERFORM 321-APPLY-UPDATE-TO-RECORD
038400         ELSE
038500             PERFORM 325-BUILD-NOT-FOUND-MESSAGE
038600             PERFORM 390-WRITE-RESULT-LINE
038700     ELSE
038800         MOVE TRX-ID TO RESULT-ID
038900         MOVE VAL-MESSAGE TO RESULT-MESSAGE
039000         PERFORM 390-WRITE-RESULT-LINE.
039100 *
039200******************************************************************
039300*    321-APPLY-UPDATE-TO-RECORD - RESERVATION-RECORD HOLDS THE OLD
039400*    BOOKING (710 JUST READ IT).  SAVE THE OLD DATES AND ROOM, COPY
039500*    THE NEW GUEST AND STAY DATA ON TOP, THEN TEST FOR SHRINK-IN-
039600*    PLACE (RULE U-1) BEFORE TOUCHING THE AVAILABILITY ENGINE AT
039700*    ALL - A SHRINKING STAY NEVER LOSES ITS ROOM.
039800******************************************************************
039900 321-APPLY-UPDATE-TO-RECORD.
040000 *
040100     MOVE RES-ARRIVAL    TO OLD-ARRIVAL.
040200     MOVE RES-DEPARTURE  TO OLD-DEPARTURE.
040300     MOVE RES-ROOM       TO OLD-ROOM.
040400     MOVE RES-ID         TO OVL-EXCLUDE-ID.
040500     MOVE TRX-EMAIL      TO RES-EMAIL.
040600     MOVE TRX-FIRST-NAME TO RES-FIRST-NAME.
040700     MOVE TRX-LAST-NAME  TO RES-LAST-NAME.
040800     MOVE TRX-ARRIVAL    TO RES-ARRIVAL.
040900     MOVE TRX-DEPARTURE  TO RES-DEPARTURE.
041000     PERFORM 322-TEST-SHRINK-IN-PLACE.
041100     IF UPDATE-IS-SHRINK-IN-PLACE
041200         MOVE OLD-ROOM TO RES-ROOM
041300         PERFORM 700-STORE-WRITE-OR-REWRITE
041400         MOVE RES-ID TO RESULT-ID
041500         MOVE "OK - RESERVATION UPDATED." TO RESULT-MESSAGE
041600         PERFORM 390-WRITE-RESULT-LINE
041700     ELSE
041800         MOVE RES-ARRIVAL   TO OVL-ARRIVAL
041900         MOVE RES-DEPARTURE TO OVL-DEPARTURE
042000         MOVE RESERVATION-RECORD TO NEW-RECORD-SAVE
042100         PERFORM 600-BUILD-OVERLAP-SET
042200         MOVE NEW-RECORD-SAVE TO RESERVATION-RECORD
042300         PERFORM 323-CHECK-UPDATE-CAPACITY
042400         IF CAPACITY-FAILED
042500             MOVE RES-ID TO RESULT-ID
042600             STRING "Unfortunately no rooms are available at the "
042700                 DELIMITED BY SIZE
042800                 "moment to change the reservation for the "
042900                     DELIMITED BY SIZE
043000                 "selected dates." DELIMITED BY SIZE
043100                 INTO RESULT-MESSAGE
043200             PERFORM 390-WRITE-RESULT-LINE
043300         ELSE
043400             PERFORM 610-ASSIGN-AVAILABLE-ROOM
043500             IF ROOM-WAS-ASSIGNED
043600                 MOVE CANDIDATE-ROOM TO RES-ROOM
043700                 PERFORM 700-STORE-WRITE-OR-REWRITE
043800                 MOVE RES-ID TO RESULT-ID
043900                 MOVE "OK - RESERVATION UPDATED."
044000                     TO RESULT-MESSAGE
044100                 PERFORM 390-WRITE-RESULT-LINE
044200             ELSE
044300                 MOVE RES-ID TO RESULT-ID
044400                 STRING "Unfortunately we were not able to create "
044500                     DELIMITED BY SIZE
044600                     "the reservation" DELIMITED BY SIZE
044700                     INTO RESULT-MESSAGE
044800                 PERFORM 390-WRITE-RESULT-LINE.
044900 *
045000******************************************************************
045100*    322-TEST-SHRINK-IN-PLACE - RULE U-1.  THE NEW STAY KEEPS THE
045200*    SAME ROOM WITHOUT TOUCHING THE AVAILABILITY ENGINE WHEN IT IS
045300*    STRICTLY INSIDE THE OLD STAY IN ONE OF THE THREE EXACT WAYS
045400*    THE BUSINESS RULE SPELLS OUT - SAME ARRIVAL/EARLIER DEPARTURE,
045500*    SAME DEPARTURE/LATER ARRIVAL, OR A SINGLE-DAY STAY STRICTLY
045600*    BETWEEN THE OLD ARRIVAL AND OLD DEPARTURE.
045700******************************************************************
045800 322-TEST-SHRINK-IN-PLACE.
045900 *
046000     MOVE "N" TO SHRINK-IN-PLACE-SWITCH.
046100     IF RES-ARRIVAL = OLD-ARRIVAL AND
046200        RES-DEPARTURE < OLD-DEPARTURE
046300         SET UPDATE-IS-SHRINK-IN-PLACE TO TRUE
046400     ELSE IF RES-DEPARTURE = OLD-DEPARTURE AND
046500             RES-ARRIVAL > OLD-ARRIVAL
046600         SET UPDATE-IS-SHRINK-IN-PLACE TO TRUE
046700     ELSE IF RES-ARRIVAL = RES-DEPARTURE AND
046800             RES-ARRIVAL > OLD-ARRIVAL AND
046900             RES-DEPARTURE < OLD-DEPARTURE
047000         SET UPDATE-IS-SHRINK-IN-PLACE TO TRUE.
047100 *
047200******************************************************************
047300*    323-CHECK-UPDATE-CAPACITY - RULE O-3.  WHEN THE OVERLAP COUNT
047400*    EQUALS TOTAL-ROOMS + 1 THE REQUEST FAILS OUTRIGHT.  OTHERWISE,
047500*    WHEN THE RECORD'S OWN OLD BOOKING TURNED UP IN THE OVERLAP SET
047600*    (RULE U-2 - THIS IS THE NORMAL CASE WHENEVER THE SET IS NOT
047700*    EMPTY), ITS ROOM IS UNMARKED BEFORE 610 PICKS A CANDIDATE.  IF
047800*    THE OVERLAP SET IS EMPTY, OWN-FOUND IS ALREADY "N" AND
047900*    BOTH STEPS ARE HARMLESS NO-OPS - EVERY ROOM COMES BACK FREE.
048000******************************************************************
048100 323-CHECK-UPDATE-CAPACITY.
048200 *
048300     MOVE "N" TO CAPACITY-FAIL-SWITCH.
048400     ADD TOTAL-ROOMS, 1 GIVING CAPACITY-THRESHOLD.
048500     IF OVL-COUNT = CAPACITY-THRESHOLD
048600         SET CAPACITY-FAILED TO TRUE
048700     ELSE
048800         IF OWN-FOUND
048900             SET RM-IX TO OWN-ROOM
049000             MOVE "N" TO ROOM-ENTRY(RM-IX).
049100 *
049200******************************************************************
049300*    325-BUILD-NOT-FOUND-MESSAGE - RULE E-1.  SHARED BY 320 (UPDATE)
049400*    AND 340 (GET) - EITHER ONE CAN BE HANDED AN ID NOT ON FILE.
049500******************************************************************
049600 325-BUILD-NOT-FOUND-MESSAGE.
049700 *
049800     MOVE TRX-ID TO RESULT-ID.
049900     STRING "Reservation with id " DELIMITED BY SIZE
050000            TRX-ID                 DELIMITED BY SIZE
050100            " does NOT exist."     DELIMITED BY SIZE
050200         INTO RESULT-MESSAGE.
050300 *
050400******************************************************************
050500*    330-PROCESS-DELETE - RULE: CANCELLING AN ID NOT ON FILE IS A
050600*    NO-OP, NOT AN ERROR, SO THIS PARAGRAPH ALWAYS REPORTS OK.
050700******************************************************************
050800 330-PROCESS-DELETE.
050900 *
051000     PERFORM 720-STORE-DELETE-BY-ID.
051100     MOVE TRX-ID TO RESULT-ID.
051200     MOVE "OK - RESERVATION CANCELLED." TO RESULT-MESSAGE.
051300     PERFORM 390-WRITE-RESULT-LINE.
051400 *
051500******************************************************************
051600*    340-PROCESS-GET - LOOKS UP TRX-ID AND ECHOES THE RESERVATION
051700*    BACK AS A RESERVATION-LIST-LINE, THEN LOGS THE RESULT.
051800******************************************************************
051900 340-PROCESS-GET.
052000 *
052100     MOVE TRX-ID TO MRC-ID.
052200     PERFORM 710-STORE-FIND-BY-ID.
052300     IF MASTER-FOUND
052400         PERFORM 345-WRITE-RESERVATION-LIST-LINE
052500         MOVE RES-ID TO RESULT-ID
052600         MOVE "OK - RESERVATION FOUND." TO RESULT-MESSAGE
052700         PERFORM 390-WRITE-RESULT-LINE
052800     ELSE
052900         PERFORM 325-BUILD-NOT-FOUND-MESSAGE
053000         PERFORM 390-WRITE-RESULT-LINE.
053100 *
053200******************************************************************
053300*    345-WRITE-RESERVATION-LIST-LINE - BUILDS ONE RESERVATION-LIST-
053400*    LINE FROM THE CURRENT RESERVATION-RECORD AND WRITES IT TO
053500*    RESRPT.  USED BY 340 (A SINGLE RECORD) AND BY 732 FOR EVERY
053600*    RECORD AN R TRANSACTION'S RANGE SCAN TURNS UP.
053700******************************************************************
053800 345-WRITE-RESERVATION-LIST-LINE.
053900 *
054000     MOVE RES-ID          TO RLL-RES-ID.
054100     MOVE RES-LAST-NAME   TO RLL-LAST-NAME.
054200     MOVE RES-FIRST-NAME  TO RLL-FIRST-NAME.
054300     MOVE RES-EMAIL       TO RLL-EMAIL.
054400     MOVE RES-ARRIVAL     TO RLL-ARRIVAL.
054500     MOVE RES-DEPARTURE   TO RLL-DEPARTURE.
054600     MOVE RES-ROOM        TO RLL-ROOM.
054700     WRITE RESERVATION-LIST-LINE.
054800 *
054900******************************************************************
055000*    350-PROCESS-LIST-RANGE - RULE: SCAN WITH START-1 DAY AS THE
055100*    LOWER BOUND AND END AS THE UPPER BOUND, SO ARRIVALS ON THE
055200*    START DAY ITSELF ARE INCLUDED BUT ARRIVALS ON END ARE NOT.
055300******************************************************************
055400 350-PROCESS-LIST-RANGE.
055500 *
055600     MOVE TRX-ARRIVAL     TO DTW-IN-DATE.
055700     MOVE -1              TO DTW-OFFSET-DAYS.
055800     PERFORM 920-ADD-DAYS-TO-DATE.
055900     MOVE DTW-OUT-DATE TO SCAN-LOW-BOUND.
056000     MOVE TRX-DEPARTURE   TO SCAN-HIGH-BOUND.
056100     SET SCAN-PURPOSE-LIST TO TRUE.
056200     PERFORM 730-STORE-SCAN-ARRIVAL-RANGE.
056300     MOVE SPACES TO RESULT-ID.
056400     MOVE "OK - RESERVATION LIST WRITTEN." TO RESULT-MESSAGE.
056500     PERFORM 390-WRITE-RESULT-LINE.
056600 *
056700******************************************************************
056800*    360-PROCESS-AVAILABILITY - THE NIGHT-AUDIT AVAILABILITY REPORT.
056900*    NORMALIZES THE REQUESTED RANGE, MAKES ONE WIDE SCAN TO PICK UP
057000*    EVERY RESERVATION THAT COULD TOUCH A REPORT DAY, THEN WALKS
057100*    THE CALENDAR DAY BY DAY COUNTING FREE ROOMS.
057200******************************************************************
057300 360-PROCESS-AVAILABILITY.
057400 *
057500     MOVE "N" TO S-ABSENT-SWITCH.
057600     MOVE "N" TO E-ABSENT-SWITCH.
057700     IF TRX-ARRIVAL = SPACES
057800         SET S-ABSENT TO TRUE.
057900     IF TRX-DEPARTURE = SPACES
058000         SET E-ABSENT TO TRUE.
058100 *
058200     IF E-ABSENT OR
058300        (NOT S-ABSENT AND TRX-DEPARTURE < TRX-ARRIVAL)
058400         IF S-ABSENT
058500             PERFORM 930-GET-TODAY
058600             MOVE TODAY-DATE TO DTW-IN-DATE
058700         ELSE
058800             MOVE TRX-ARRIVAL TO DTW-IN-DATE
058900         MOVE 31 TO DTW-OFFSET-DAYS
059000         PERFORM 920-ADD-DAYS-TO-DATE
059100         MOVE DTW-OUT-DATE TO AVL-NORM-END
059200     ELSE
059300         MOVE TRX-DEPARTURE TO DTW-IN-DATE
059400         MOVE 1 TO DTW-OFFSET-DAYS
059500         PERFORM 920-ADD-DAYS-TO-DATE
059600         MOVE DTW-OUT-DATE TO AVL-NORM-END.
059700 *
059800     IF S-ABSENT
059900         PERFORM 930-GET-TODAY
060000         MOVE TODAY-DATE TO DTW-IN-DATE
060100     ELSE
060200         MOVE TRX-ARRIVAL TO DTW-IN-DATE.
060300     MOVE -2 TO DTW-OFFSET-DAYS.
060400     PERFORM 920-ADD-DAYS-TO-DATE.
060500     MOVE DTW-OUT-DATE TO AVL-NORM-START.
060600 *
060700     MOVE ZERO TO AVAIL-SCAN-COUNT.
060800     MOVE AVL-NORM-START TO DTW-IN-DATE.
060900     MOVE -1 TO DTW-OFFSET-DAYS.
061000     PERFORM 920-ADD-DAYS-TO-DATE.
061100     MOVE DTW-OUT-DATE TO SCAN-LOW-BOUND.
061200     MOVE AVL-NORM-END TO SCAN-HIGH-BOUND.
061300     SET SCAN-PURPOSE-AVAIL TO TRUE.
061400     PERFORM 730-STORE-SCAN-ARRIVAL-RANGE.
061500 *
061600     MOVE AVL-NORM-START TO DTW-IN-DATE.
061700     MOVE 2 TO DTW-OFFSET-DAYS.
061800     PERFORM 920-ADD-DAYS-TO-DATE.
061900     MOVE DTW-OUT-DATE TO AVL-LOOP-DAY.
062000     MOVE AVL-NORM-END TO DTW-IN-DATE.
062100     MOVE -1 TO DTW-OFFSET-DAYS.
062200     PERFORM 920-ADD-DAYS-TO-DATE.
062300     MOVE DTW-OUT-DATE TO AVL-LOOP-LAST-DAY.
062400     PERFORM 365-AVAILABILITY-DAY-LOOP.
062500 *
062600     MOVE SPACES TO RESULT-ID.
062700     MOVE "OK - AVAILABILITY REPORT WRITTEN." TO RESULT-MESSAGE.
062800     PERFORM 390-WRITE-RESULT-LINE.
062900 *
063000******************************************************************
063100*    361-AVAILABILITY-ONE-DAY - CLEARS THE ROOM BITMAP, MARKS EVERY
063200*    ROOM HELD BY A SCANNED RESERVATION THAT OCCUPIES AVL-LOOP-
063300*    DAY, COUNTS THE HELD ROOMS, AND WRITES ONE AVAILABILITY-LINE.
063400******************************************************************
063500 361-AVAILABILITY-ONE-DAY.
063600 *
063700     PERFORM 362-CLEAR-ROOM-BITMAP.
063800     PERFORM 363-MARK-OCCUPIED-ROOMS
063900         VARYING AS-IX FROM 1 BY 1
064000         UNTIL AS-IX > AVAIL-SCAN-COUNT.
064100     MOVE ZERO TO AVL-OCCUPIED-COUNT.
064200     PERFORM 364-COUNT-OCCUPIED-ROOMS
064300         VARYING RM-IX FROM 1 BY 1
064400         UNTIL RM-IX > TOTAL-ROOMS.
064500     MOVE AVL-LOOP-DAY TO AVL-DATE.
064600     COMPUTE AVL-FREE-ROOMS = TOTAL-ROOMS - AVL-OCCUPIED-COUNT.
064700     WRITE AVAILABILITY-LINE.
064800 *
064900******************************************************************
065000*    362-CLEAR-ROOM-BITMAP - BLANKS THE WHOLE ROOM-HELD TABLE IN ONE
065100*    MOVE THROUGH THE ROOM-TABLE-RESET-AREA REDEFINES.
065200******************************************************************
065300 362-CLEAR-ROOM-BITMAP.
065400 *
065500     MOVE ALL "N" TO ROOM-TABLE-RESET-AREA.
065600 *
065700******************************************************************
065800*    363-MARK-OCCUPIED-ROOMS - ONE ENTRY OF THE 361 SCAN-TABLE WALK.
065900*    THE DEPARTURE DAY STILL COUNTS AS OCCUPIED (SEE THE REPORT
066000*    BUILDER'S OCCUPANCY TEST), SO IT IS TESTED ON ITS OWN ALONGSIDE
066100*    THE ARRIVAL DAY AND THE DAYS STRICTLY BETWEEN THE TWO.
066200******************************************************************
066300 363-MARK-OCCUPIED-ROOMS.
066400 *
066500     IF AVL-LOOP-DAY = AS-DEPARTURE(AS-IX)
066600        OR AVL-LOOP-DAY = AS-ARRIVAL(AS-IX)
066700        OR (AVL-LOOP-DAY > AS-ARRIVAL(AS-IX) AND
066800            AVL-LOOP-DAY < AS-DEPARTURE(AS-IX))
066900         SET RM-IX TO AS-ROOM(AS-IX)
067000         MOVE "Y" TO ROOM-ENTRY(RM-IX).
067100 *
067200******************************************************************
067300*    364-COUNT-OCCUPIED-ROOMS - ONE ENTRY OF THE 361 ROOM-TABLE
067400*    WALK.  TALLIES HOW MANY OF THE TOTAL-ROOMS ARE MARKED HELD.
067500******************************************************************
067600 364-COUNT-OCCUPIED-ROOMS.
067700 *
067800     IF ROOM-ENTRY(RM-IX) = "Y"
067900         ADD 1 TO AVL-OCCUPIED-COUNT.
068000 *
068100******************************************************************
068200*    365-AVAILABILITY-DAY-LOOP - RUNS 361 FOR AVL-LOOP-DAY, STEPS
068300*    THE DAY FORWARD ONE, AND LOOPS BACK AS LONG AS THE NEW DAY IS
068400*    STILL ON OR BEFORE THE LAST REPORT DAY.  WRITTEN AS A GO TO
068500*    LOOP RATHER THAN PERFORM ... UNTIL SO THE FIRST DAY IS ALWAYS
068600*    PROCESSED EVEN WHEN THE RANGE IS A SINGLE DAY WIDE.
068700******************************************************************
068800 365-AVAILABILITY-DAY-LOOP.
068900 *
069000     PERFORM 361-AVAILABILITY-ONE-DAY.
069100     MOVE AVL-LOOP-DAY TO DTW-IN-DATE.
069200     MOVE 1 TO DTW-OFFSET-DAYS.
069300     PERFORM 920-ADD-DAYS-TO-DATE.
069400     MOVE DTW-OUT-DATE TO AVL-LOOP-DAY.
069500     IF AVL-LOOP-DAY NOT > AVL-LOOP-LAST-DAY
069600         GO TO 365-AVAILABILITY-DAY-LOOP.
069700 *
069800******************************************************************
069900*    380-PROCESS-UNKNOWN-CODE - TRX-CODE WAS NONE OF C/U/D/G/R/A.
070000*    LOGGED AS AN ERROR SO A BAD NIGHTLY FEED GETS CAUGHT ON THE
070100*    RESULT LOG INSTEAD OF SILENTLY DROPPING A TRANSACTION.
070200******************************************************************
070300 380-PROCESS-UNKNOWN-CODE.
070400 *
070500     MOVE TRX-ID TO RESULT-ID.
070600     STRING "UNKNOWN TRANSACTION CODE " DELIMITED BY SIZE
070700            TRX-CODE                   DELIMITED BY SIZE
070800         INTO RESULT-MESSAGE.
070900     PERFORM 390-WRITE-RESULT-LINE.
071000 *
071100******************************************************************
071200*    390-WRITE-RESULT-LINE - BUILDS ONE RESULT-MESSAGE-LINE FROM
071300*    RESULT-ID/RESULT-MESSAGE AND WRITES IT TO RESRPT.  EVERY
071400*    TRANSACTION, REGARDLESS OF CODE, PASSES THROUGH HERE EXACTLY
071500*    ONCE SO THE RESULT LOG HAS ONE LINE PER TRANSACTION.
071600******************************************************************
071700 390-WRITE-RESULT-LINE.
071800 *
071900     MOVE TRX-CODE        TO RML-TRX-CODE.
072000     MOVE RESULT-ID    TO RML-RES-ID.
072100     MOVE RESULT-MESSAGE TO RML-MESSAGE.
072200     WRITE RESULT-MESSAGE-LINE.
072300 *
072400******************************************************************
072500*    500-VALIDATE-RESERVATION-DATES - RULES V-1 AND V-2.  CALLER
072600*    LOADS VAL-ARRIVAL/VAL-DEPARTURE BEFORE THE PERFORM AND
072700*    CHECKS DATES-ARE-VALID AFTERWARD; ON FAILURE VAL-MESSAGE
072800*    CARRIES THE REJECTION TEXT.
072900******************************************************************
073000 500-VALIDATE-RESERVATION-DATES.
073100 *
073200     MOVE "Y" TO DATES-VALID-SWITCH.
073300     IF VAL-DEPARTURE < VAL-ARRIVAL
073400         MOVE "N" TO DATES-VALID-SWITCH
073500         MOVE "Departure date must be same day or later than "
073600             TO VAL-MESSAGE
073700         STRING "arrival date" DELIMITED BY SIZE
073800             INTO VAL-MESSAGE(47:)
073900     ELSE
074000         MOVE VAL-ARRIVAL TO DTW-IN-DATE
074100         MOVE 3 TO DTW-OFFSET-DAYS
074200         PERFORM 920-ADD-DAYS-TO-DATE
074300         IF DTW-OUT-DATE NOT > VAL-DEPARTURE
074400             MOVE "N" TO DATES-VALID-SWITCH
074500             MOVE "The maximum allowed stay is of 3 days."
074600                 TO VAL-MESSAGE.
074700 *
074800******************************************************************
074900*    600-BUILD-OVERLAP-SET - THE AVAILABILITY ENGINE, STEPS 1-2 AND
075000*    5 (RULE O-1).  CALLER LOADS OVL-ARRIVAL, OVL-DEPARTURE
075100*    AND OVL-EXCLUDE-ID (SPACES FOR A CREATE - NO REAL RES-ID IS
075200*    EVER ALL SPACES, SO THE EXCLUSION TEST IN 601 IS A HARMLESS
075300*    NO-OP ON A CREATE) BEFORE THE PERFORM.  RESULTS COME BACK IN
075400*    OVL-COUNT, OWN-FOUND/OWN-ROOM AND THE ROOM BITMAP.
075500*    STEPS 3-4 (THE EMPTY-SET BYPASS AND THE CAPACITY TESTS) ARE
075600*    THE CALLER'S JOB - 315 TESTS CREATE CAPACITY DIRECTLY AND 323
075700*    TESTS UPDATE CAPACITY, BOTH AGAINST OVL-COUNT.
075800******************************************************************
075900 600-BUILD-OVERLAP-SET.
076000 *
076100     MOVE OVL-ARRIVAL TO DTW-IN-DATE.
076200     MOVE -2 TO DTW-OFFSET-DAYS.
076300     PERFORM 920-ADD-DAYS-TO-DATE.
076400     MOVE DTW-OUT-DATE TO OVL-LOW-BOUND.
076500     MOVE OVL-DEPARTURE TO OVL-HIGH-BOUND.
076600 *
076700     PERFORM 362-CLEAR-ROOM-BITMAP.
076800     MOVE ZERO TO OVL-COUNT.
076900     MOVE "N" TO OWN-FOUND-SWITCH.
077000     MOVE ZERO TO OWN-ROOM.
077100 *
077200     MOVE OVL-LOW-BOUND  TO SCAN-LOW-BOUND.
077300     MOVE OVL-HIGH-BOUND TO SCAN-HIGH-BOUND.
077400     SET SCAN-PURPOSE-OVERLAP TO TRUE.
077500     PERFORM 730-STORE-SCAN-ARRIVAL-RANGE.
077600 *
077700******************************************************************
077800*    601-OVERLAP-SCAN-BODY - ONE RECORD OF THE 600 OVERLAP SCAN.
077900*    A RESERVATION COUNTS AGAINST THE OVERLAP ONLY WHEN ITS
078000*    DEPARTURE IS ON OR AFTER THE REQUESTED ARRIVAL (RULE O-1); THE
078100*    SCAN WINDOW ALREADY HANDLED THE ARRIVAL SIDE OF THE TEST.
078200******************************************************************
078300 601-OVERLAP-SCAN-BODY.
078400 *
078500     IF RES-DEPARTURE NOT < OVL-ARRIVAL
078600         ADD 1 TO OVL-COUNT
078700         SET RM-IX TO RES-ROOM
078800         MOVE "Y" TO ROOM-ENTRY(RM-IX)
078900         IF RES-ID = OVL-EXCLUDE-ID
079000             SET OWN-FOUND TO TRUE
079100             MOVE RES-ROOM TO OWN-ROOM.
079200 *
079300******************************************************************
079400*    610-ASSIGN-AVAILABLE-ROOM - RULE O-4.  WALKS THE ROOM BITMAP IN
079500*    ASCENDING ROOM-NUMBER ORDER AND TAKES THE FIRST ROOM 600 LEFT
079600*    UNMARKED.  IN THIS BATCH/SERIAL RUN THERE IS NO OTHER JOB THAT
079700*    COULD TAKE THE ROOM BETWEEN THE SCAN AND THE SAVE, SO THE FIRST
079800*    CANDIDATE FOUND IS THE ONE ASSIGNED - NO SEPARATE RE-QUERY OF
079900*    RESMAST IS NEEDED.
080000******************************************************************
080100 610-ASSIGN-AVAILABLE-ROOM.
080200 *
080300     MOVE "N" TO ROOM-ASSIGNED-SWITCH.
080400     MOVE ZERO TO CANDIDATE-ROOM.
080500     PERFORM 611-TRY-NEXT-ROOM
080600         VARYING RM-IX FROM 1 BY 1
080700         UNTIL RM-IX > TOTAL-ROOMS
080800            OR ROOM-WAS-ASSIGNED.
080900 *
081000******************************************************************
081100*    611-TRY-NEXT-ROOM - ONE ROOM OF THE 610 WALK.  THE FIRST ROOM
081200*    STILL MARKED "N" IN THE BITMAP IS TAKEN AS THE CANDIDATE.
081300******************************************************************
081400 611-TRY-NEXT-ROOM.
081500 *
081600     IF ROOM-ENTRY(RM-IX) = "N"
081700         SET CANDIDATE-ROOM TO RM-IX
081800         MOVE "Y" TO ROOM-ASSIGNED-SWITCH.
081900 *
082000******************************************************************
082100*    700-STORE-WRITE-OR-REWRITE - THE RESERVATION STORE'S SAVE.
082200*    COPIES THE WORKING-STORAGE RESERVATION-RECORD ONTO THE RESMAST
082300*    FD RECORD AND ATTEMPTS A WRITE; A DUPLICATE KEY MEANS THIS IS
082400*    A REPLACE OF AN EXISTING RESERVATION, SO WE REWRITE INSTEAD.
082500******************************************************************
082600 700-STORE-WRITE-OR-REWRITE.
082700 *
082800     MOVE RES-ID          TO MRC-ID.
082900     MOVE RES-EMAIL       TO MRC-EMAIL.
083000     MOVE RES-FIRST-NAME  TO MRC-FIRST-NAME.
083100     MOVE RES-LAST-NAME   TO MRC-LAST-NAME.
083200     MOVE RES-ARRIVAL     TO MRC-ARRIVAL.
083300     MOVE RES-DEPARTURE   TO MRC-DEPARTURE.
083400     MOVE RES-ROOM        TO MRC-ROOM.
083500     WRITE MASTER-RESERVATION-RECORD
083600         INVALID KEY
083700             REWRITE MASTER-RESERVATION-RECORD.
083800 *
083900******************************************************************
084000*    710-STORE-FIND-BY-ID - THE RESERVATION STORE'S FIND BY ID.
084100*    CALLER MOVES THE WANTED RES-ID INTO MRC-ID BEFORE THE PERFORM.
084200******************************************************************
084300 710-STORE-FIND-BY-ID.
084400 *
084500     MOVE "N" TO MASTER-FOUND-SWITCH.
084600     READ RESMAST INTO RESERVATION-RECORD
084700         INVALID KEY
084800             MOVE "N" TO MASTER-FOUND-SWITCH
084900         NOT INVALID KEY
085000             SET MASTER-FOUND TO TRUE.
085100 *
085200******************************************************************
085300*    720-STORE-DELETE-BY-ID - THE RESERVATION STORE'S DELETE BY ID.
085400*    DELETING AN ID NOT ON FILE IS A NO-OP - THE INVALID KEY IS
085500*    SIMPLY IGNORED.
085600******************************************************************
085700 720-STORE-DELETE-BY-ID.
085800 *
085900     MOVE TRX-ID TO MRC-ID.
086000     DELETE RESMAST
086100         INVALID KEY
086200             CONTINUE.
086300 *
086400******************************************************************
086500*    730-STORE-SCAN-ARRIVAL-RANGE - THE RESERVATION STORE'S RANGE
086600*    SCAN.  CALLER LOADS SCAN-LOW-BOUND, SCAN-HIGH-BOUND AND
086700*    SCAN-PURPOSE BEFORE THE PERFORM; EVERY MATCHING RECORD IS
086800*    HANDED TO 732 FOR DISPATCH.  BOTH BOUNDS ARE EXCLUSIVE - START
086900*    POSITIONS STRICTLY PAST THE LOW BOUND AND 731 STOPS STRICTLY
087000*    BEFORE THE HIGH BOUND.
087100******************************************************************
087200 730-STORE-SCAN-ARRIVAL-RANGE.
087300 *
087400     MOVE "N" TO OVL-SCAN-EOF-SWITCH.
087500     MOVE SCAN-LOW-BOUND TO MRC-ARRIVAL.
087600     START RESMAST KEY IS GREATER THAN MRC-ARRIVAL
087700         INVALID KEY
087800             SET OVL-SCAN-EOF TO TRUE.
087900     PERFORM 731-SCAN-NEXT-ARRIVAL
088000         UNTIL OVL-SCAN-EOF.
088100 *
088200******************************************************************
088300*    731-SCAN-NEXT-ARRIVAL - READS THE NEXT RECORD IN ARRIVAL-KEY
088400*    ORDER; STOPS THE SCAN AT END OF FILE OR AS SOON AS THE ARRIVAL
088500*    REACHES THE (EXCLUSIVE) HIGH BOUND.
088600******************************************************************
088700 731-SCAN-NEXT-ARRIVAL.
088800 *
088900     READ RESMAST NEXT RECORD INTO RESERVATION-RECORD
089000         AT END
089100             SET OVL-SCAN-EOF TO TRUE.
089200     IF NOT OVL-SCAN-EOF
089300         IF RES-ARRIVAL < SCAN-HIGH-BOUND
089400             PERFORM 732-DISPATCH-SCAN-BODY
089500         ELSE
089600             SET OVL-SCAN-EOF TO TRUE.
089700 *
089800******************************************************************
089900*    732-DISPATCH-SCAN-BODY - ROUTES ONE SCANNED RECORD TO THE RIGHT
090000*    HANDLER FOR WHAT THE CALLER OF 730 IS ACTUALLY DOING WITH IT -
090100*    THE OVERLAP ENGINE, AN R-TRANSACTION LISTING, OR AN A-
090200*    TRANSACTION'S AVAILABILITY PRE-SCAN.
090300******************************************************************
090400 732-DISPATCH-SCAN-BODY.
090500 *
090600     IF SCAN-PURPOSE-OVERLAP
090700         PERFORM 601-OVERLAP-SCAN-BODY
090800     ELSE IF SCAN-PURPOSE-LIST
090900         PERFORM 345-WRITE-RESERVATION-LIST-LINE
091000     ELSE IF SCAN-PURPOSE-AVAIL
091100         PERFORM 733-ADD-AVAIL-SCAN-ENTRY.
091200 *
091300******************************************************************
091400*    733-ADD-AVAIL-SCAN-ENTRY - APPENDS ONE SCANNED RESERVATION TO
091500*    AVAIL-SCAN-TABLE FOR 360'S DAY-BY-DAY WALK TO TEST AGAINST.
091600******************************************************************
091700 733-ADD-AVAIL-SCAN-ENTRY.
091800 *
091900     ADD 1 TO AVAIL-SCAN-COUNT.
092000     SET AS-IX TO AVAIL-SCAN-COUNT.
092100     MOVE RES-ARRIVAL   TO AS-ARRIVAL(AS-IX).
092200     MOVE RES-DEPARTURE TO AS-DEPARTURE(AS-IX).
092300     MOVE RES-ROOM      TO AS-ROOM(AS-IX).
092400 *
092500******************************************************************
092600*    900-DATE-TO-SERIAL - CONVERTS DTW-IN-DATE (YYYY-MM-DD) TO A
092700*    DAY-COUNT SERIAL IN DTW-SERIAL, RELATIVE TO 0000-03-01, BY
092800*    THE CIVIL-CALENDAR ALGORITHM THE SYSTEMS GROUP BROUGHT BACK
092900*    FROM THE Y2K REMEDIATION CLASS - HANDLES THE CENTURY LEAP-YEAR
093000*    EXCEPTION CORRECTLY WITHOUT A TABLE OF MONTH LENGTHS.
093100******************************************************************
093200 900-DATE-TO-SERIAL.
093300 *
093400     MOVE DTW-IN-YYYY TO DTW-YEAR.
093500     MOVE DTW-IN-MM   TO DTW-MONTH.
093600     MOVE DTW-IN-DD   TO DTW-DAY.
093700     IF DTW-MONTH <= 2
093800         COMPUTE DTW-ADJ-YEAR = DTW-YEAR - 1
093900     ELSE
094000         MOVE DTW-YEAR TO DTW-ADJ-YEAR.
094100     IF DTW-MONTH > 2
094200         COMPUTE DTW-ADJ-MONTH = DTW-MONTH - 3
094300     ELSE
094400         COMPUTE DTW-ADJ-MONTH = DTW-MONTH + 9.
094500     COMPUTE DTW-ERA = DTW-ADJ-YEAR / 400.
094600     COMPUTE DTW-YOE = DTW-ADJ-YEAR - (DTW-ERA * 400).
094700     COMPUTE DTW-DOY =
094800         (((153 * DTW-ADJ-MONTH) + 2) / 5) + DTW-DAY - 1.
094900     COMPUTE DTW-DOE =
095000         (DTW-YOE * 365) + (DTW-YOE / 4)
095100             - (DTW-YOE / 100) + DTW-DOY.
095200     COMPUTE DTW-SERIAL =
095300         (DTW-ERA * 146097) + DTW-DOE - 719468.
095400 *
095500******************************************************************
095600*    905-APPLY-DATE-OFFSET - ADDS THE CALLER'S SIGNED DTW-OFFSET-
095700*    DAYS TO THE SERIAL 900 JUST BUILT.  920 FALLS STRAIGHT
095800*    THROUGH 900, HERE, AND INTO 910 AS ONE PERFORM ... THRU RANGE
095900*    RATHER THAN THREE SEPARATE PERFORMS - NEITHER 900 NOR 910
096000*    IS EVER CALLED FROM ANYWHERE ELSE IN THE PROGRAM.
096100******************************************************************
096200 905-APPLY-DATE-OFFSET.
096300 *
096400     ADD DTW-OFFSET-DAYS TO DTW-SERIAL.
096500******************************************************************
096600*    910-SERIAL-TO-DATE - THE INVERSE OF 900.  CONVERTS THE DAY-
096700*    COUNT SERIAL IN DTW-SERIAL BACK TO A YYYY-MM-DD STRING IN
096800*    DTW-OUT-DATE.
096900******************************************************************
097000 910-SERIAL-TO-DATE.
097100 *
097200     COMPUTE DTW-SERIAL-2 = DTW-SERIAL + 719468.
097300     COMPUTE DTW-ERA = DTW-SERIAL-2 / 146097.
097400     COMPUTE DTW-DOE =
097500         DTW-SERIAL-2 - (DTW-ERA * 146097).
097600     COMPUTE DTW-YOE =
097700         (DTW-DOE - (DTW-DOE / 1460) + (DTW-DOE / 36524)
097800             - (DTW-DOE / 146096)) / 365.
097900     COMPUTE DTW-ADJ-YEAR = DTW-YOE + (DTW-ERA * 400).
098000     COMPUTE DTW-DOY =
098100         DTW-DOE -
098200             ((365 * DTW-YOE) + (DTW-YOE / 4)
098300                 - (DTW-YOE / 100)).
098400     COMPUTE DTW-MP = ((5 * DTW-DOY) + 2) / 153.
098500     COMPUTE DTW-DAY =
098600         DTW-DOY - (((153 * DTW-MP) + 2) / 5) + 1.
098700     IF DTW-MP < 10
098800         COMPUTE DTW-MONTH = DTW-MP + 3
098900     ELSE
099000         COMPUTE DTW-MONTH = DTW-MP - 9.
099100     IF DTW-MONTH <= 2
099200         COMPUTE DTW-YEAR = DTW-ADJ-YEAR + 1
099300     ELSE
099400         MOVE DTW-ADJ-YEAR TO DTW-YEAR.
099500     MOVE DTW-YEAR  TO DTW-OUT-YYYY.
099600     MOVE DTW-MONTH TO DTW-OUT-MM.
099700     MOVE DTW-DAY   TO DTW-OUT-DD.
099800     MOVE "-" TO DTW-OUT-DATE(5:1).
099900     MOVE "-" TO DTW-OUT-DATE(8:1).
100000 *
100100******************************************************************
100200*    920-ADD-DAYS-TO-DATE - CALLER LOADS DTW-IN-DATE AND A SIGNED
100300*    DTW-OFFSET-DAYS; RESULT COMES BACK IN DTW-OUT-DATE.  THIS
100400*    IS THE ONE PARAGRAPH EVERY OTHER DATE CALCULATION IN THE
100500*    PROGRAM GOES THROUGH - ARRIVAL-MINUS-2, DEPARTURE-PLUS-1, THE
100600*    MAXIMUM-STAY CHECK AND THE AVAILABILITY REPORT DAY WALK ALL
100700*    CALL IT RATHER THAN TOUCHING THE SERIAL FIELDS DIRECTLY.
100800******************************************************************
100900 920-ADD-DAYS-TO-DATE.
101000 *
101100     PERFORM 900-DATE-TO-SERIAL THRU 910-SERIAL-TO-DATE.
101200 *
101300******************************************************************
101400*    930-GET-TODAY - ACCEPTS TODAY'S DATE FROM THE SYSTEM CLOCK AND
101500*    FORMATS IT AS A YYYY-MM-DD STRING IN TODAY-DATE, USED AS THE
101600*    AVAILABILITY REPORT'S DEFAULT RANGE START WHEN TRX-ARRIVAL IS
101700*    BLANK.  THE TWO-DIGIT YEAR FROM ACCEPT FROM DATE IS WINDOWED
101800*    80/00 PER THE 1999 Y2K REMEDIATION - SEE THE CHANGE LOG.
101900******************************************************************
102000 930-GET-TODAY.
102100 *
102200     ACCEPT TODAY-RAW FROM DATE.
102300     IF TODAY-YY < 80
102400         COMPUTE TODAY-CENTURY-WINDOW = 2000 + TODAY-YY
102500     ELSE
102600         COMPUTE TODAY-CENTURY-WINDOW = 1900 + TODAY-YY.
102700     MOVE TODAY-CENTURY-WINDOW TO DTW-OUT-YYYY.
102800     MOVE TODAY-MM TO DTW-OUT-MM.
102900     MOVE TODAY-DD TO DTW-OUT-DD.
103000     MOVE "-" TO DTW-OUT-DATE(5:1).
103100     MOVE "-" TO DTW-OUT-DATE(8:1).
103200     MOVE DTW-OUT-DATE TO TODAY-DATE.
103300 *
103400******************************************************************
103500*    999-ABEND-RUN - UNRECOVERABLE SETUP ERROR.  CLOSE WHATEVER IS
103600*    OPEN AND STOP THE RUN WITH A NON-ZERO FEEL FOR THE OPERATOR -
103700*    THIS SHOP DOES NOT SET A RETURN CODE FROM COBOL, THE CONSOLE
103800*    MESSAGE IS THE SIGNAL.
103900******************************************************************
104000 999-ABEND-RUN.
104100 *
104200     DISPLAY "RES2001 - RUN TERMINATED ABNORMALLY.".
104300     STOP RUN.
